000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     FENEST01.                                                
000120 AUTHOR.         R. DUNLEAVY.                                             
000130 INSTALLATION.   RIDGELINE FENCE AND SUPPLY - MIS DEPT.                   
000140 DATE-WRITTEN.   03/14/89.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000170****************************************************************          
000180**  PRICES FENCING JOBS FOR THE ESTIMATING DESK.  READS THE    *          
000190**  CURRENT PRICEBOOK (PRICEBK) INTO A TABLE, THEN READS THE   *          
000200**  REQUEST FILE (REQFILE) ONE JOB AT A TIME.  A REQUEST       *          
000210**  EITHER CARRIES ITS OWN LIST OF SKU/QUANTITY LINES ('L'     *          
000220**  REQUESTS) OR CARRIES FENCE PARAMETERS ('F' REQUESTS) THAT  *          
000230**  ARE EXPANDED INTO A BILL OF MATERIALS (POSTS, RAILS,       *          
000240**  PICKETS, CONCRETE, FASTENERS, GATES) BEFORE PRICING.  EACH *          
000250**  PRICED JOB WRITES A BREAKDOWN RECORD TO ESTFILE AND A      *          
000260**  PRINTED QUOTE TO QUOTERPT.  A JOB THAT FAILS VALIDATION IS *          
000270**  LOGGED TO ERRLOG AND THE RUN CONTINUES.                    *          
000280****************************************************************          
000290**  CHANGE LOG                                                 *          
000300**  ----------                                                 *          
000310**  03/14/89 RD   INITIAL RELEASE - PRICES JOBS FROM PRICEBOOK *          
000320**                AND REQUEST FILE, WRITES BREAKDOWN + QUOTE.  *          
000330**  06/02/90 RD   WO-1142  ADDED GATE LINE ITEMS TO FENCE BOM. *  WO-1142 
000340**  02/19/91 TKW  WO-1378  FASTENER BOX CALC CORRECTED TO 200  *  WO-1378 
000350**                PICKETS PER BOX (WAS 150).                  *           
000360**  11/05/92 TKW  WO-1602  LABOR HOURS AND RATE ADDED TO THE   *  WO-1602 
000370**                BREAKDOWN RECORD, ECHOED FROM THE REQUEST.   *          
000380**  08/30/93 RD   WO-1811  MARGIN IS NOW APPLIED TO MATERIALS  *  WO-1811 
000390**                PLUS LABOR, NOT MATERIALS ALONE - SEE 2500.  *          
000400**  04/12/94 MSH  WO-2015  QUOTE REPORT REFORMATTED TO 80 COLS *  WO-2015 
000410**                FOR THE NEW LASER PRINTER IN ESTIMATING.     *          
000420**  09/21/95 MSH  WO-2244  ERROR LOG SPLIT OUT OF THE QUOTE    *  WO-2244 
000430**                REPORT INTO ITS OWN FILE (ERRLOG).           *          
000440**  01/15/96 TKW  WO-2390  DUPLICATE SKU IN PRICEBOOK NOW      *  WO-2390 
000450**                OVERWRITES THE EARLIER ENTRY (LAST WINS).    *          
000460**  07/08/97 RD   WO-2588  ADDED CONCRETE AND FASTENER         *  WO-2588 
000470**                CATEGORIES TO THE FENCE BOM EXPANSION.       *          
000480**  10/02/98 MSH  Y2K WO-2801  4-DIGIT YEAR FIELDS CONFIRMED   *  WO-2801 
000490**                IN ALL WORKING-STORAGE DATE AREAS.           *          
000500**  01/25/99 MSH  Y2K WO-2802  VERIFIED NO 2-DIGIT YEAR        *  WO-2802 
000510**                COMPARISONS REMAIN ANYWHERE IN THIS PROGRAM. *          
000520**  03/09/00 TKW  WO-2960  MINIMUM TWO POSTS NOW ENFORCED      *  WO-2960 
000530**                REGARDLESS OF FENCE LENGTH - SEE 2300.       *          
000540**  11/14/01 RD   WO-3102  A REJECTED REQUEST NO LONGER ABORTS *  WO-3102 
000550**                THE RUN - LOGGED AND THE BATCH CONTINUES.    *          
000560**  05/27/03 JLP  WO-3345  ZERO-LINE-ITEM REQUESTS ARE         *  WO-3345 
000570**                REJECTED WITH A MESSAGE, NOT PRICED BLANK.   *          
000580**  02/18/05 JLP  WO-3570  GATE LINE CLEANLY OMITTED WHEN NO   *  WO-3570 
000590**                GATE ITEM IS STOCKED IN THE PRICEBOOK.       *          
000600**  09/09/08 JLP  WO-3812  SKU-NOT-FOUND MESSAGE NOW NAMES THE *  WO-3812 
000610**                MISSING SKU FOR THE ESTIMATING DESK.         *          
000620**  03/22/11 CAB  WO-3955  CATEGORY-NOT-FOUND MESSAGE NOW      *  WO-3955 
000630**                NAMES THE MISSING CATEGORY, NOT WHATEVER WAS *          
000640**                LEFT IN THE MESSAGE AREA - SEE 9600/9610.    *          
000650**  06/14/13 CAB  WO-4021  QUOTE LINE ITEM QTY/EXTENDED PICS   *  WO-4021 
000660**                WIDENED TO MATCH THE FULL LI-QUANTITY/       *          
000670**                LI-EXTENDED-PRICE SOURCE FIELDS.             *          
000680**  11/03/13 CAB  WO-4033  FIVE QUOTE TOTALS LINES (MATERIALS, *  WO-4033 
000690**                LABOR, SUBTOTAL, MARGIN, GRAND TOTAL) WERE   *          
000700**                ONE Z TOO WIDE FOR THEIR SOURCE FIELDS,      *          
000710**                OVERRUNNING THE 80-BYTE QUOTE LINE - PICS    *          
000720**                AND FILLERS CORRECTED. SEE 2720.             *          
000730****************************************************************          
000740 ENVIRONMENT DIVISION.                                                    
000750 CONFIGURATION SECTION.                                                   
000760 SPECIAL-NAMES.                                                           
000770     C01 IS TOP-OF-FORM                                                   
000780         UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                           
000790             OFF STATUS IS WS-TRACE-SWITCH-OFF                            
000800         CLASS VALID-REQUEST-TYPE IS "F" "L".                             
000810 INPUT-OUTPUT SECTION.                                                    
000820 FILE-CONTROL.                                                            
000830                                                                          
000840**  CURRENT PRICE CATALOGUE - LOADED ENTIRELY INTO WORKING                
000850**  STORAGE AT STARTUP BY 1200, NEVER REREAD DURING THE RUN               
000860     SELECT PRICEBOOK-FILE                                                
000870         ASSIGN TO "PRICEBK"                                              
000880         ORGANIZATION IS LINE SEQUENTIAL.                                 
000890**  REQUEST HEADER RECORDS (F OR L) FOLLOWED, FOR L REQUESTS, *           
000900**  BY ONE D-TYPE RECORD PER LINE ITEM                        *           
000910     SELECT REQUEST-FILE                                                  
000920         ASSIGN TO "REQFILE"                                              
000930         ORGANIZATION IS LINE SEQUENTIAL.                                 
000940**  ONE PRICED BREAKDOWN RECORD PER ACCEPTED REQUEST - READ               
000950**  BY THE BILLING SYSTEM DOWNSTREAM OF THIS RUN                          
000960     SELECT ESTIMATE-FILE                                                 
000970         ASSIGN TO "ESTFILE"                                              
000980         ORGANIZATION IS LINE SEQUENTIAL.                                 
000990**  PRINTED QUOTE, ONE SELF-CONTAINED BLOCK PER REQUEST -                 
001000**  WO-2015 REFORMAT FOR THE LASER PRINTER                        WO-2015 
001010     SELECT QUOTE-FILE                                                    
001020         ASSIGN TO "QUOTERPT"                                             
001030         ORGANIZATION IS LINE SEQUENTIAL.                                 
001040**  REJECTED-REQUEST AND PRICEBOOK-LOAD-ERROR LOG, SPLIT OUT              
001050**  OF THE QUOTE REPORT BY WO-2244 SO IT DOES NOT CLUTTER IT      WO-2244 
001060     SELECT ERROR-FILE                                                    
001070         ASSIGN TO "ERRLOG"                                               
001080         ORGANIZATION IS LINE SEQUENTIAL.                                 
001090 DATA DIVISION.                                                           
001100 FILE SECTION.                                                            
001110                                                                          
001120 FD  PRICEBOOK-FILE                                                       
001130     LABEL RECORD IS STANDARD                                             
001140     DATA RECORD IS PB-RECORD                                             
001150     RECORD CONTAINS 77 CHARACTERS.                                       
001160                                                                          
001170**  ONE CATALOGUE ENTRY PER RECORD - SKU IS THE LOOKUP KEY   *            
001180 01  PB-RECORD.                                                           
001190**  12-BYTE STOCK NUMBER - UNIQUE, MATCHED AGAINST A REQUEST *            
001200**  LINE ITEM OR A FENCE BOM CATEGORY PICK - WO-2390          *   WO-2390 
001210     05  PB-SKU              PIC X(12).                                   
001220**  PRINTS VERBATIM ON THE QUOTE LINE ITEM DETAIL - WO-2015   *   WO-2015 
001230     05  PB-DESCRIPTION      PIC X(30).                                   
001240**  UNIT OF MEASURE - "EACH", "BAG", "LF", ETC.               *           
001250     05  PB-UNIT             PIC X(6).                                    
001260**  SELLING PRICE PER UNIT - ZONED, NOT PACKED - SHOP NEVER   *           
001270**  PACKS MONEY FIELDS                                        *           
001280     05  PB-UNIT-PRICE       PIC S9(5)V99.                                
001290**  NOT USED IN THE ESTIMATE MATH YET - CARRIED FOR A FUTURE  *           
001300**  MARGIN-VS-COST REPORT, PER THE BUYER                      *           
001310     05  PB-UNIT-COST        PIC S9(5)V99.                                
001320**  "POST"/"RAIL"/"PICKET"/"CONCRETE"/"FASTENER"/"GATE" FOR   *           
001330**  THE FENCE BOM EXPANSION IN 2300, OR BLANK FOR A SKU THAT  *           
001340**  IS ONLY EVER ORDERED BY NUMBER ON A TYPE D LINE           *           
001350     05  PB-CATEGORY         PIC X(10).                                   
001360**  GROWTH ROOM ON THE MASTER RECORD, SAME HABIT THE SHOP     *           
001370**  USES ON EVERY OTHER MASTER/TRANSACTION LAYOUT IN THIS     *           
001380**  PROGRAM - NOT PART OF ANY PRICED FIELD                    *           
001390     05  FILLER              PIC X(5).                                    
001400                                                                          
001410 FD  REQUEST-FILE                                                         
001420     LABEL RECORD IS STANDARD                                             
001430     DATA RECORD IS REQ-RECORD                                            
001440     RECORD CONTAINS 111 CHARACTERS.                                      
001450                                                                          
001460**  ONE JOB PER HEADER RECORD - TYPE F CARRIES ITS OWN FENCE  *           
001470**  DIMENSIONS, TYPE L IS FOLLOWED BY ITS LINE-ITEM (TYPE D)  *           
001480**  RECORDS UP TO THE NEXT HEADER OR EOF                      *           
001490 01  REQ-RECORD.                                                          
001500     05  REQ-TYPE            PIC X.                                       
001510         88  REQ-IS-FENCE-PARAMS     VALUE "F".                           
001520         88  REQ-IS-LINE-ITEM        VALUE "L".                           
001530         88  REQ-IS-DETAIL-LINE      VALUE "D".                           
001540     05  REQ-BODY            PIC X(110).                                  
001550                                                                          
001560**  COMMON HEADER FIELDS, BOTH REQUEST TYPES - WO-1602        *   WO-1602 
001570 01  REQ-HEADER-L REDEFINES REQ-RECORD.                                   
001580**  "F" OR "L" - MUST BE IN CLASS VALID-REQUEST-TYPE          *           
001590     05  RHL-TYPE            PIC X.                                       
001600     05  RHL-CUSTOMER-NAME   PIC X(30).                                   
001610     05  RHL-PROJECT-NAME    PIC X(30).                                   
001620**  HOURS/RATE/MARGIN PCT - ALL THREE MUST BE NUMERIC OR THE  *           
001630**  WHOLE HEADER IS REJECTED BY 2200 - WO-1811                *   WO-1811 
001640     05  RHL-LABOR-HOURS     PIC 9(3)V99.                                 
001650     05  RHL-LABOR-RATE      PIC 9(4)V99.                                 
001660     05  RHL-MARGIN-PCT      PIC 9(3)V99.                                 
001670     05  FILLER              PIC X(34).                                   
001680                                                                          
001690**  TYPE F ADDS THE FENCE DIMENSIONS AFTER THE COMMON FIELDS  *           
001700 01  REQ-HEADER-F REDEFINES REQ-RECORD.                                   
001710**  SAME BYTE AS RHL-TYPE ABOVE - ALWAYS "F" IN THIS          *           
001720**  REDEFINITION - WO-1602                                    *   WO-1602 
001730     05  RHF-TYPE            PIC X.                                       
001740     05  RHF-CUSTOMER-NAME   PIC X(30).                                   
001750     05  RHF-PROJECT-NAME    PIC X(30).                                   
001760**  CARRIED PURELY FOR THE QUOTE HEADER ON TYPE F - NOT USED  *           
001770**  IN ANY FENCE CALCULATION - WO-1602                        *   WO-1602 
001780     05  RHF-LABOR-HOURS     PIC 9(3)V99.                                 
001790     05  RHF-LABOR-RATE      PIC 9(4)V99.                                 
001800     05  RHF-MARGIN-PCT      PIC 9(3)V99.                                 
001810**  TOTAL RUN OF FENCE, IN FEET - DRIVES EVERY BOM QUANTITY   *           
001820**  IN 2300 - WO-2960                                         *   WO-2960 
001830     05  RHF-FENCE-LENGTH-FT PIC 9(5)V99.                                 
001840**  NOT USED TO SELECT A PRICEBOOK CATEGORY TODAY - CARRIED   *           
001850**  ON THE RECORD FOR THE QUOTE HEADER, PER THE SALES DESK    *           
001860     05  RHF-STYLE           PIC X(10).                                   
001870**  POSTS PER LINEAR FOOT - ZERO DEFAULTS TO 1 POST PER 12    *           
001880**  FEET (0.0833) IN 2300 - WO-2960                           *   WO-2960 
001890     05  RHF-POSTS-PER-FT    PIC 9V9(4).                                  
001900     05  RHF-GATES           PIC 9(3).                                    
001910     05  FILLER              PIC X(9).                                    
001920                                                                          
001930**  TYPE L LINE-ITEM (TYPE D) DETAIL RECORD                   *           
001940 01  REQ-DETAIL-D REDEFINES REQ-RECORD.                                   
001950**  ALWAYS "D" HERE - THE L/D GROUPING IS CONTROLLED BY       *           
001960**  2000/2400 READING AHEAD UNTIL THE NEXT NON-D RECORD       *           
001970     05  RDD-TYPE            PIC X.                                       
001980     05  RDD-SKU             PIC X(12).                                   
001990**  MUST BE > 0 OR 2510 REJECTS THE REQUEST - WO-1811         *   WO-1811 
002000     05  RDD-QUANTITY        PIC 9(5)V99.                                 
002010     05  FILLER              PIC X(91).                                   
002020                                                                          
002030 FD  ESTIMATE-FILE                                                        
002040     LABEL RECORD IS STANDARD                                             
002050     DATA RECORD IS EST-RECORD                                            
002060     RECORD CONTAINS 80 CHARACTERS.                                       
002070                                                                          
002080**  ONE PRICED BREAKDOWN PER ACCEPTED REQUEST - WO-1602/1811  *   WO-1602 
002090 01  EST-RECORD.                                                          
002100**  SUM OF LI-EXTENDED-PRICE OVER ALL LINE ITEMS - SEE 2510   *           
002110     05  EST-MATERIALS-SUBTOTAL  PIC S9(7)V99.                            
002120**  COPIED FORWARD FROM THE REQUEST HEADER - NOT RECALCULATED *           
002130**  HERE, JUST CARRIED SO THE BREAKDOWN STANDS ON ITS OWN     *           
002140     05  EST-LABOR-HOURS         PIC 9(3)V99.                             
002150     05  EST-LABOR-RATE          PIC 9(4)V99.                             
002160**  HOURS X RATE, ROUNDED - SEE 2500                          *           
002170     05  EST-LABOR-TOTAL         PIC S9(7)V99.                            
002180**  MATERIALS + LABOR, BEFORE MARGIN                          *           
002190     05  EST-SUBTOTAL            PIC S9(7)V99.                            
002200     05  EST-MARGIN-PCT          PIC 9(3)V99.                             
002210**  SUBTOTAL X MARGIN PCT / 100, ROUNDED                      *           
002220     05  EST-MARGIN-AMOUNT       PIC S9(7)V99.                            
002230**  SUBTOTAL + MARGIN AMOUNT - THE BOTTOM LINE ON THE QUOTE   *           
002240     05  EST-TOTAL               PIC S9(7)V99.                            
002250     05  FILLER                  PIC X(19).                               
002260                                                                          
002270 FD  QUOTE-FILE                                                           
002280     LABEL RECORD IS OMITTED                                              
002290     RECORD CONTAINS 80 CHARACTERS                                        
002300     DATA RECORD IS QL-LINE.                                              
002310                                                                          
002320 01  QL-LINE                 PIC X(80).                                   
002330                                                                          
002340 FD  ERROR-FILE                                                           
002350     LABEL RECORD IS OMITTED                                              
002360     RECORD CONTAINS 80 CHARACTERS                                        
002370     DATA RECORD IS EL-LINE.                                              
002380                                                                          
002390 01  EL-LINE                 PIC X(80).                                   
002400                                                                          
002410 WORKING-STORAGE SECTION.                                                 
002420                                                                          
002430**  SWITCHES AND COUNTERS - STANDALONE, PER SHOP STANDARD     *           
002440**  77-LEVELS RATHER THAN A WORK-AREA GROUP, SAME AS COBLSC06 *           
002450**  FLIPPED TO NO BY 9100-READ-REQUEST-RECORD AT EOF ON                   
002460**  REQFILE - DRIVES THE MAIN PROCESSING LOOP IN 0000                     
002470 77  WS-MORE-PRICEBOOK       PIC X(3)     VALUE "YES".                    
002480 77  WS-MORE-REQUESTS        PIC X(3)     VALUE "YES".                    
002490**  SET BY 1210-VALIDATE-PB-RECORD, CHECKED BY 1200 BEFORE                
002500**  A BAD PRICEBOOK LINE IS ALLOWED TO STOP THE LOAD LOOP                 
002510 77  WS-PB-LOAD-ERROR        PIC X(3)     VALUE "NO".                     
002520**  GENERAL VALIDATION FAILURE FLAG, SET IN 2200/2300/2500                
002530 77  ERR-SW                  PIC X(3)     VALUE "NO".                     
002540**  RESULT FLAGS FROM THE TWO TABLE-SEARCH PARAGRAPHS BELOW               
002550 77  WS-PB-FOUND              PIC X(3)    VALUE "NO".                     
002560 77  WS-CATEGORY-FOUND        PIC X(3)    VALUE "NO".                     
002570**  HOW MANY ENTRIES ARE ACTUALLY LOADED IN PB-TABLE-AREA,                
002580**  AND THE SUBSCRIPT USED TO SCAN IT IN 9500/9600                        
002590 77  WS-PB-COUNT              PIC 9(4)    COMP VALUE 0.                   
002600 77  WS-PB-SUB                PIC 9(4)    COMP VALUE 0.                   
002610**  COUNTS PRICEBOOK RECORDS READ, FOR THE BAD-RECORD MESSAGE             
002620 77  WS-PB-REC-NUM            PIC 9(6)    COMP VALUE 0.                   
002630**  HOW MANY LINE ITEMS ARE LOADED FOR THE CURRENT REQUEST,               
002640**  AND THE SUBSCRIPT USED TO WALK THEM IN 2500/2700                      
002650 77  WS-LINE-COUNT            PIC 9(4)    COMP VALUE 0.                   
002660 77  WS-LINE-SUB              PIC 9(4)    COMP VALUE 0.                   
002670**  END-OF-RUN TALLIES, DISPLAYED BY 3000-CLOSING                         
002680 77  WS-EST-ACCEPTED-CTR      PIC 9(6)    COMP VALUE 0.                   
002690 77  WS-EST-REJECTED-CTR      PIC 9(6)    COMP VALUE 0.                   
002700**  WORK FIELD FOR 9700-CEILING-COMPUTE - THE ROUNDED-UP                  
002710**  INTEGER QUANTITY IT HANDS BACK TO ITS CALLER                          
002720 77  WS-CEIL-RESULT           PIC 9(7)    COMP VALUE 0.                   
002730                                                                          
002740****************************************************************          
002750**  IN-MEMORY COPY OF THE PRICEBOOK, LOADED ONCE AT STARTUP   *           
002760**  AND SCANNED LINEARLY FOR EVERY LOOKUP - WO-2390           *   WO-2390 
002770**  500 ENTRIES IS COMFORTABLY ABOVE THE CURRENT CATALOGUE    *           
002780**  SIZE - BUMP THIS OCCURS IF THE CATALOGUE EVER GROWS PAST  *           
002790**  IT, AND RECOMPILE; THERE IS NO RUNTIME OVERFLOW CHECK     *           
002800****************************************************************          
002810 01  PB-TABLE-AREA.                                                       
002820     05  PB-TABLE-ENTRY OCCURS 500 TIMES.                                 
002830**  SEARCH KEY FOR 9500-FIND-PRICEBOOK-ITEM                               
002840         10  PBT-SKU            PIC X(12).                                
002850**  CARRIED THROUGH TO THE QUOTE LINE-ITEM DESCRIPTION                    
002860         10  PBT-DESCRIPTION    PIC X(30).                                
002870**  UNIT OF MEASURE - EA, FT, BAG, BOX AND SO ON                          
002880         10  PBT-UNIT           PIC X(6).                                 
002890**  WHAT THE CUSTOMER IS CHARGED AND WHAT THE SHOP PAYS -                 
002900**  COST IS CARRIED FOR FUTURE MARGIN REPORTING, NOT PRICED               
002910         10  PBT-UNIT-PRICE     PIC S9(5)V99.                             
002920         10  PBT-UNIT-COST      PIC S9(5)V99.                             
002930**  SEARCH KEY FOR 9600-FIND-PRICEBOOK-CATEGORY                           
002940         10  PBT-CATEGORY       PIC X(10).                                
002950         10  FILLER             PIC X(5).                                 
002960                                                                          
002970****************************************************************          
002980**  LINE ITEMS FOR THE REQUEST CURRENTLY BEING PRICED -       *           
002990**  LOADED DIRECTLY FROM TYPE D RECORDS OR BUILT BY THE       *           
003000**  FENCE BOM EXPANSION - WO-1142/2588                        *   WO-1142 
003010**  60 LINES COVERS EVERY TYPE L REQUEST SEEN TO DATE AND     *           
003020**  EVERY TYPE F EXPANSION (AT MOST SIX BOM LINES PLUS ONE    *           
003030**  GATE LINE), WITH PLENTY OF ROOM LEFT OVER                 *           
003040****************************************************************          
003050 01  WS-LINE-ITEM-AREA.                                                   
003060     05  WS-LINE-ITEM OCCURS 60 TIMES.                                    
003070         10  LI-SKU               PIC X(12).                              
003080         10  LI-DESCRIPTION       PIC X(30).                              
003090**  WO-4021 - FULL 9(5)V99 WIDTH, SAME AS THE PRICEBOOK           WO-4021 
003100**  QUANTITY FIELD IT IS EVENTUALLY MOVED FROM/TO                         
003110         10  LI-QUANTITY          PIC 9(5)V99.                            
003120         10  LI-UNIT              PIC X(6).                               
003130         10  LI-UNIT-PRICE        PIC S9(5)V99.                           
003140**  QUANTITY TIMES UNIT PRICE, COMPUTED ROUNDED BY 2510                   
003150         10  LI-EXTENDED-PRICE    PIC S9(7)V99.                           
003160         10  FILLER               PIC X(4).                               
003170                                                                          
003180**  PRICEBOOK CATEGORIES NEEDED TO EXPAND A FENCE BOM, IN     *           
003190**  THE ORDER THE QUOTE LISTS THEM - WO-2588                  *   WO-2588 
003200**  REDEFINES TRICK BORROWED FROM COBLSC06S TEAM-CODE TABLE - *           
003210**  VALUEs ARE EASIER TO READ AND MAINTAIN AS FILLER LITERALS *           
003220**  THAN AS A REPEATED VALUE CLAUSE UNDER AN OCCURS           *           
003230 01  BOM-CATEGORY-INFO.                                                   
003240     05  FILLER        PIC X(10)    VALUE "POST".                         
003250     05  FILLER        PIC X(10)    VALUE "RAIL".                         
003260     05  FILLER        PIC X(10)    VALUE "PICKET".                       
003270     05  FILLER        PIC X(10)    VALUE "CONCRETE".                     
003280     05  FILLER        PIC X(10)    VALUE "FASTENER".                     
003290     05  FILLER        PIC X(10)    VALUE "GATE".                         
003300 01  BOM-CATEGORY-TABLE REDEFINES BOM-CATEGORY-INFO.                      
003310**  INDEXED BY POSITION, NOT SEARCHED - 2300 WALKS THESE IN               
003320**  THE FIXED ORDER ABOVE, ONE IF-BLOCK PER CATEGORY                      
003330     05  BC-CATEGORY    PIC X(10)    OCCURS 6 TIMES.                      
003340                                                                          
003350**  VALIDATION ERROR MESSAGE TEXT, TABLE-DRIVEN LIKE THE POP  *           
003360**  SALES PROGRAM - KEEPS 2200/2300/2500 SHORT                *           
003370**  SIX MESSAGES, SIX VALIDATION FAILURES - ORDER MATTERS,                
003380**  T-ERR-MSG(n) IS REFERENCED BY POSITION FROM 2200/2500                 
003390 01  ERR-MSG-INFO.                                                        
003400**  (1) NON-NUMERIC HEADER FIELD ON A TYPE F OR TYPE L HEADER             
003410     05  FILLER        PIC X(60)    VALUE                                 
003420     "LABOR HOURS, RATE, AND MARGIN PCT MUST BE NUMERIC".                 
003430**  (2) TYPE L REQUEST WITH NO TYPE D DETAIL LINES AT ALL                 
003440     05  FILLER        PIC X(60)    VALUE                                 
003450     "AT LEAST ONE LINE ITEM IS REQUIRED ON THE REQUEST".                 
003460**  (3) A TYPE D LINE WITH A ZERO OR NEGATIVE QUANTITY                    
003470     05  FILLER        PIC X(60)    VALUE                                 
003480     "LINE ITEM QUANTITY MUST BE GREATER THAN ZERO".                      
003490**  (4) TYPE F HEADER WITH FENCE LENGTH NOT GREATER THAN ZERO             
003500     05  FILLER        PIC X(60)    VALUE                                 
003510     "FENCE LENGTH MUST BE GREATER THAN ZERO".                            
003520**  (5) TYPE F HEADER WITH POSTS-PER-FOOT NOT GREATER THAN 0              
003530     05  FILLER        PIC X(60)    VALUE                                 
003540     "POSTS PER FOOT MUST BE GREATER THAN ZERO".                          
003550**  (6) REQUEST TYPE CODE IS SOMETHING OTHER THAN F OR L                  
003560     05  FILLER        PIC X(60)    VALUE                                 
003570     "REQUEST TYPE CODE MUST BE F OR L".                                  
003580 01  ERR-MSG-TABLE REDEFINES ERR-MSG-INFO.                                
003590     05  T-ERR-MSG      PIC X(60)    OCCURS 6 TIMES.                      
003600                                                                          
003610**  HELD COPY OF HEADER FIELDS THAT ARE STILL NEEDED AFTER    *           
003620**  THE FILE BUFFER HAS BEEN OVERWRITTEN BY A LATER READ      *           
003630**  (ONE TYPE D RECORD AT A TIME, FOR A TYPE L REQUEST) -     *           
003640**  WITHOUT THIS HOLD AREA THE CUSTOMER/PROJECT NAME WOULD BE *           
003650**  GONE BY THE TIME 2700-RENDER-QUOTE NEEDS THEM             *           
003660 01  WS-REQUEST-HOLD.                                                     
003670     05  WS-REQ-TYPE        PIC X.                                        
003680     05  WS-CUSTOMER-NAME   PIC X(30).                                    
003690     05  WS-PROJECT-NAME    PIC X(30).                                    
003700     05  FILLER             PIC X(4).                                     
003710                                                                          
003720**  PRICING AND MARGIN WORK AREA - WO-1602/1811               *   WO-1602 
003730**  ONE OF THESE FILLED PER REQUEST, MOVED TO EST-RECORD BY               
003740**  2600 AND TO THE QUOTE TOTALS BLOCK BY 2720                            
003750 01  WS-BREAKDOWN.                                                        
003760**  SUM OF EVERY LINE-ITEM EXTENSION, ACCUMULATED BY 2510                 
003770     05  WS-MATERIALS-SUBTOTAL  PIC S9(7)V99    VALUE 0.                  
003780**  ECHOED STRAIGHT FROM THE REQUEST HEADER, NOT RECALCULATED             
003790     05  WS-LABOR-HOURS         PIC 9(3)V99     VALUE 0.                  
003800     05  WS-LABOR-RATE          PIC 9(4)V99     VALUE 0.                  
003810**  HOURS TIMES RATE, COMPUTED ROUNDED IN 2500                            
003820     05  WS-LABOR-TOTAL         PIC S9(7)V99    VALUE 0.                  
003830**  MATERIALS PLUS LABOR - WO-1811 MOVED MARGIN ONTO THIS,        WO-1811 
003840**  NOT ONTO MATERIALS ALONE                                              
003850     05  WS-SUBTOTAL            PIC S9(7)V99    VALUE 0.                  
003860     05  WS-MARGIN-PCT          PIC 9(3)V99     VALUE 0.                  
003870     05  WS-MARGIN-AMOUNT       PIC S9(7)V99    VALUE 0.                  
003880**  SUBTOTAL PLUS MARGIN - THE FIGURE ON THE QUOTE AND THE                
003890**  BREAKDOWN RECORD THAT THE CUSTOMER ACTUALLY OWES                      
003900     05  WS-TOTAL               PIC S9(7)V99    VALUE 0.                  
003910     05  FILLER                 PIC X(4)        VALUE SPACES.             
003920                                                                          
003930**  FENCE BOM QUANTITIES - WO-2588/2960                       *   WO-2588 
003940 01  WS-BOM-QUANTITIES.                                                   
003950**  BOTH HELD STRAIGHT FROM RHF-FENCE-LENGTH-FT/RHF-POSTS-PER-FT *        
003960     05  WS-FENCE-LENGTH-FT  PIC 9(5)V99    VALUE 0.                      
003970     05  WS-POSTS-PER-FT     PIC 9V9(4)     VALUE 0.                      
003980     05  WS-GATES-REQUESTED  PIC 9(3)       VALUE 0.                      
003990**  LENGTH-FT X POSTS-PER-FT, CEILED - FIRST BOM LINE IN 2300  *          
004000     05  WS-POSTS-QTY        PIC 9(5)V99    VALUE 0.                      
004010     05  WS-SECTIONS-QTY     PIC 9(5)V99    VALUE 0.                      
004020**  ONE RAIL PER SECTION TIMES THE RAIL COUNT PER SECTION      *          
004030     05  WS-RAILS-QTY        PIC 9(5)V99    VALUE 0.                      
004040     05  WS-PICKETS-QTY      PIC 9(5)V99    VALUE 0.                      
004050**  BAGS OF CONCRETE, ONE PER POST, CEILED THE SAME AS POSTS   *          
004060     05  WS-CONCRETE-QTY     PIC 9(5)V99    VALUE 0.                      
004070     05  WS-FASTENER-QTY     PIC 9(5)V99    VALUE 0.                      
004080**  ECHOES RHF-GATES - NO PER-GATE HARDWARE CALC IN THIS PASS  *          
004090     05  WS-GATE-QTY         PIC 9(5)V99    VALUE 0.                      
004100     05  FILLER              PIC X(4)       VALUE SPACES.                 
004110                                                                          
004120**  MANUAL CEILING ARITHMETIC WORK AREA - NO INTRINSIC        *           
004130**  FUNCTIONS USED FOR THIS (SEE 9700)                        *           
004140 01  WS-CEIL-WORK-AREA.                                                   
004150**  THE RAW QUANTITY BEFORE ROUNDING UP - PASSED IN BY 2300   *           
004160     05  WS-CEIL-DECIMAL    PIC S9(7)V99   VALUE 0.                       
004170**  DECIMAL TRUNCATED TO AN INTEGER BY A STRAIGHT MOVE         *          
004180     05  WS-CEIL-WHOLE      PIC S9(7)      VALUE 0.                       
004190**  WHATEVER IS LEFT AFTER THE TRUNCATION - NONZERO MEANS BUMP *          
004200     05  WS-CEIL-REMAINDER  PIC S9(7)V99   VALUE 0.                       
004210     05  FILLER             PIC X(4)       VALUE SPACES.                  
004220                                                                          
004230**  SEARCH ARGUMENTS PASSED TO 9500/9600 - SET BY THE CALLER  *           
004240**  BEFORE THE PERFORM, READ BACK OUT OF WS-PB-SUB AFTER      *           
004250 01  WS-SEARCH-KEYS.                                                      
004260     05  WS-SEARCH-SKU      PIC X(12)      VALUE SPACES.                  
004270     05  WS-SEARCH-CATEGORY PIC X(10)      VALUE SPACES.                  
004280     05  FILLER             PIC X(4)       VALUE SPACES.                  
004290                                                                          
004300**  BUILT BY STRING WHEN A SKU OR CATEGORY LOOKUP FAILS       *           
004310 01  WS-DYNAMIC-MSG-AREA.                                                 
004320     05  WS-DYN-MSG         PIC X(60)      VALUE SPACES.                  
004330                                                                          
004340**  QUOTE DOCUMENT PRINT LINES, ONE GROUP PER LINE LAYOUT -   *           
004350**  WO-2015                                                    *  WO-2015 
004360 01  QUOTE-TITLE-LINE.                                                    
004370     05  FILLER  PIC X(11)  VALUE "FENCE QUOTE".                          
004380     05  FILLER  PIC X(69)  VALUE SPACES.                                 
004390                                                                          
004400**  DOUBLE RULE UNDER THE TITLE - "=" ACROSS HALF THE LINE    *           
004410 01  QUOTE-RULE-LINE.                                                     
004420     05  FILLER  PIC X(40)  VALUE ALL "=".                                
004430     05  FILLER  PIC X(40)  VALUE SPACES.                                 
004440                                                                          
004450**  OMITTED WHEN WS-CUSTOMER-NAME IS BLANK - SEE 2700         *           
004460 01  QUOTE-CUSTOMER-LINE.                                                 
004470     05  FILLER         PIC X(10)  VALUE "CUSTOMER: ".                    
004480     05  O-QL-CUSTOMER   PIC X(30).                                       
004490     05  FILLER         PIC X(40)  VALUE SPACES.                          
004500                                                                          
004510**  OMITTED WHEN WS-PROJECT-NAME IS BLANK - SEE 2700          *           
004520 01  QUOTE-PROJECT-LINE.                                                  
004530     05  FILLER         PIC X(9)   VALUE "PROJECT: ".                     
004540     05  O-QL-PROJECT    PIC X(30).                                       
004550     05  FILLER         PIC X(41)  VALUE SPACES.                          
004560                                                                          
004570**  SPACER LINE BETWEEN BLOCKS - USED SEVERAL TIMES PER QUOTE *           
004580 01  QUOTE-BLANK-LINE.                                                    
004590     05  FILLER  PIC X(80)  VALUE SPACES.                                 
004600                                                                          
004610**  SECTION CAPTION - "LINE ITEMS" OR "TOTALS" - MOVED IN BY  *           
004620**  2700 BEFORE THE WRITE                                     *           
004630 01  QUOTE-SECTION-HEADING.                                               
004640     05  O-QL-SECTION-TITLE  PIC X(20).                                   
004650     05  FILLER              PIC X(60)  VALUE SPACES.                     
004660                                                                          
004670**  SINGLE RULE UNDER EACH SECTION CAPTION - "-" HALF-LINE    *           
004680 01  QUOTE-SECTION-RULE.                                                  
004690     05  FILLER  PIC X(40)  VALUE ALL "-".                                
004700     05  FILLER  PIC X(40)  VALUE SPACES.                                 
004710                                                                          
004720**  SKU(12) SP(2) QTY(7.2) SP UNIT(6) @ PRICE(8.2) = EXT(9.2) *           
004730**  WO-4021 - QTY AND EXTENDED WIDENED TO THE FULL WIDTH OF   *   WO-4021 
004740**  LI-QUANTITY/LI-EXTENDED-PRICE SO A BIG FENCE OR A BIG     *           
004750**  EXTENSION DOES NOT LOSE A HIGH-ORDER DIGIT ON THE QUOTE   *           
004760 01  QUOTE-LINE-ITEM-DETAIL.                                              
004770     05  O-QL-SKU          PIC X(12).                                     
004780     05  FILLER            PIC XX        VALUE SPACES.                    
004790     05  O-QL-QUANTITY     PIC ZZZZ9.99.                                  
004800     05  FILLER            PIC X         VALUE SPACES.                    
004810     05  O-QL-UNIT         PIC X(6).                                      
004820     05  FILLER            PIC X(3)      VALUE " @ ".                     
004830     05  O-QL-UNIT-PRICE   PIC ZZZZ9.99.                                  
004840     05  FILLER            PIC X(3)      VALUE " = ".                     
004850     05  O-QL-EXTENDED     PIC ZZZZZZ9.99.                                
004860     05  FILLER            PIC X(27)     VALUE SPACES.                    
004870                                                                          
004880**  SECOND PRINT LINE FOR A LINE ITEM - ONLY WRITTEN WHEN THE *           
004890**  PRICEBOOK DESCRIPTION FOR THAT SKU IS NOT BLANK           *           
004900 01  QUOTE-DESCRIPTION-LINE.                                              
004910     05  FILLER            PIC XX        VALUE SPACES.                    
004920     05  O-QL-DESCRIPTION  PIC X(30).                                     
004930     05  FILLER            PIC X(48)     VALUE SPACES.                    
004940                                                                          
004950**  MATERIALS SUBTOTAL - 9.2, SAME EDIT AS LABOR/SUBTOTAL/    *           
004960**  MARGIN/TOTAL BELOW FOR A CONSISTENT RIGHT-JUSTIFIED COLUMN*           
004970**  WO-4033 - O-QL-MATERIALS WAS ONE Z TOO WIDE FOR THE 10.2  *   WO-4033 
004980**  EDIT WS-MATERIALS-SUBTOTAL (PIC S9(7)V99) ACTUALLY NEEDS; *           
004990**  TRIMMED TO 6 ZS AND THE TRAILING FILLER WIDENED BY 1 TO   *           
005000**  HOLD THE LINE AT 80 BYTES - SAME FIX APPLIED BELOW TO     *           
005010**  LABOR/SUBTOTAL/MARGIN/GRAND-TOTAL, ALL THE SAME PIC       *           
005020 01  QUOTE-MATERIALS-LINE.                                                
005030     05  FILLER          PIC X(15)  VALUE "MATERIALS:".                   
005040     05  O-QL-MATERIALS   PIC ZZZZZZ9.99.                                 
005050     05  FILLER          PIC X(56)  VALUE SPACES.                         
005060                                                                          
005070**  LABOR:  HOURS(5.2) H X RATE(7.2) = TOTAL(10.2)            *           
005080**  WO-4033 - O-QL-LABOR-TOTAL TRIMMED TO MATCH WS-LABOR-TOTAL*   WO-4033 
005090 01  QUOTE-LABOR-LINE.                                                    
005100     05  FILLER           PIC X(15)  VALUE "LABOR:".                      
005110     05  O-QL-LABOR-HRS    PIC ZZ9.99.                                    
005120     05  FILLER           PIC X(5)   VALUE " H X ".                       
005130     05  O-QL-LABOR-RATE   PIC ZZZZ9.99.                                  
005140     05  FILLER           PIC X(3)   VALUE " = ".                         
005150     05  O-QL-LABOR-TOTAL  PIC ZZZZZZ9.99.                                
005160     05  FILLER           PIC X(36)  VALUE SPACES.                        
005170                                                                          
005180**  MATERIALS + LABOR, BEFORE THE MARGIN MARKUP IS ADDED      *           
005190**  WO-4033 - O-QL-SUBTOTAL TRIMMED TO MATCH WS-SUBTOTAL      *   WO-4033 
005200 01  QUOTE-SUBTOTAL-LINE.                                                 
005210     05  FILLER          PIC X(15)  VALUE "SUBTOTAL:".                    
005220     05  O-QL-SUBTOTAL    PIC ZZZZZZ9.99.                                 
005230     05  FILLER          PIC X(56)  VALUE SPACES.                         
005240                                                                          
005250**  MARGIN (PCT%):  AMOUNT(10.2)                              *           
005260**  WO-4033 - O-QL-MARGIN-AMT TRIMMED TO MATCH WS-MARGIN-AMOUNT   WO-4033 
005270 01  QUOTE-MARGIN-LINE.                                                   
005280     05  FILLER          PIC X(8)   VALUE "MARGIN (".                     
005290     05  O-QL-MARGIN-PCT  PIC ZZ9.9.                                      
005300     05  FILLER          PIC X(3)   VALUE "%):".                          
005310     05  FILLER          PIC X(4)   VALUE SPACES.                         
005320     05  O-QL-MARGIN-AMT  PIC ZZZZZZ9.99.                                 
005330     05  FILLER          PIC X(52)  VALUE SPACES.                         
005340                                                                          
005350**  SUBTOTAL + MARGIN AMOUNT - LAST DOLLAR FIGURE ON THE QUOTE*           
005360**  WO-4033 - O-QL-GRAND-TOTAL TRIMMED TO MATCH WS-TOTAL      *   WO-4033 
005370 01  QUOTE-TOTAL-FINAL-LINE.                                              
005380     05  FILLER            PIC X(15)  VALUE "TOTAL:".                     
005390     05  O-QL-GRAND-TOTAL   PIC ZZZZZZ9.99.                               
005400     05  FILLER            PIC X(56)  VALUE SPACES.                       
005410                                                                          
005420**  TRAILER LINE - WRITTEN ONCE AT THE END OF EVERY QUOTE     *           
005430 01  QUOTE-CLOSING-LINE.                                                  
005440     05  FILLER  PIC X(28)  VALUE "THANK YOU FOR YOUR BUSINESS.".         
005450     05  FILLER  PIC X(52)  VALUE SPACES.                                 
005460                                                                          
005470**  ONE LINE PER REJECTED REQUEST OR PRICEBOOK LOAD ERROR     *           
005480**  WO-2244                                                    *  WO-2244 
005490 01  ERROR-LOG-LINE.                                                      
005500     05  O-ERR-REQ-TYPE  PIC X.                                           
005510     05  FILLER          PIC X       VALUE SPACES.                        
005520     05  O-ERR-CUSTOMER  PIC X(30).                                       
005530     05  FILLER          PIC X       VALUE SPACES.                        
005540     05  O-ERR-MESSAGE   PIC X(46).                                       
005550     05  FILLER          PIC X       VALUE SPACES.                        
005560 PROCEDURE DIVISION.                                                      
005570****************************************************************          
005580**  MAIN CONTROL - LOAD PRICEBOOK, PRICE EACH REQUEST, CLOSE  *           
005590**  THE THREE-PARAGRAPH SHAPE (INIT / PROCESS LOOP / CLOSE)   *           
005600**  IS THE SAME ONE USED ON EVERY BATCH PROGRAM IN THIS SHOP  *           
005610****************************************************************          
005620 0000-MAIN-LOGIC.                                                         
005630**  ONE-TIME SETUP - OPENS, PRICEBOOK TABLE, FIRST REQUEST    *           
005640     PERFORM 1000-INITIALIZE.                                             
005650**  ONE ITERATION PER REQUEST HEADER - READ-AHEAD, SO THE     *           
005660**  LOOP TEST IS ON THE FLAG 9100 SETS AT EOF, NOT ON A READ  *           
005670     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT                         
005680         UNTIL WS-MORE-REQUESTS = "NO".                                   
005690**  FINAL TOTALS AND FILE CLOSE - SEE 3000                    *           
005700     PERFORM 3000-CLOSING.                                                
005710 STOP RUN.                                                                
005720                                                                          
005730****************************************************************          
005740**  OPENS ALL FIVE FILES, LOADS THE PRICEBOOK, PRIMES THE      *          
005750**  FIRST REQUEST RECORD FOR THE READ-AHEAD LOOP IN 2000       *          
005760****************************************************************          
005770 1000-INITIALIZE.                                                         
005780**  TWO INPUT, THREE OUTPUT - SAME ORDER AS THE SELECT CLAUSES*           
005790     OPEN INPUT PRICEBOOK-FILE.                                           
005800     OPEN INPUT REQUEST-FILE.                                             
005810     OPEN OUTPUT ESTIMATE-FILE.                                           
005820     OPEN OUTPUT QUOTE-FILE.                                              
005830     OPEN OUTPUT ERROR-FILE.                                              
005840**  UPSI-0 ON IS THE OPERATOR TRACE SWITCH, SET AT JCL TIME -  *          
005850**  OFF IN NORMAL PRODUCTION RUNS - WO-1975                    *  WO-1975 
005860     IF WS-TRACE-SWITCH-ON                                                
005870         DISPLAY "FENEST01 - TRACE - PRICEBOOK LOAD STARTING".            
005880**  PRIMING READ FOR THE READ-AHEAD LOOP IN 1200/1205          *          
005890     READ PRICEBOOK-FILE                                                  
005900         AT END                                                           
005910             MOVE "NO" TO WS-MORE-PRICEBOOK.                              
005920     PERFORM 1200-LOAD-PRICEBOOK-FILE.                                    
005930**  A BAD PRICEBOOK IS A FATAL CONDITION - THE RUN CANNOT     *           
005940**  PRICE ANYTHING WITHOUT A GOOD TABLE, SO ALL FIVE FILES    *           
005950**  ARE CLOSED AND THE JOB STOPS RATHER THAN LIMPING ALONG    *           
005960     IF WS-PB-LOAD-ERROR = "YES"                                          
005970         DISPLAY "FENEST01 - PRICEBOOK LOAD FAILED - RUN ABORTED"         
005980         CLOSE PRICEBOOK-FILE REQUEST-FILE ESTIMATE-FILE                  
005990             QUOTE-FILE ERROR-FILE                                        
006000         STOP RUN.                                                        
006010**  PRIMING READ FOR THE REQUEST READ-AHEAD LOOP IN 2000       *          
006020     PERFORM 9100-READ-REQUEST-RECORD.                                    
006030                                                                          
006040****************************************************************          
006050**  LOADS THE PRICEBOOK ONCE AT STARTUP - FAILURE IS FATAL    *           
006060**  READ-AHEAD STYLE - FIRST RECORD PRIMED IN 1000-INITIALIZE *           
006070****************************************************************          
006080 1200-LOAD-PRICEBOOK-FILE.                                                
006090**  LOOP STOPS AT EOF OR AT THE FIRST BAD RECORD - WHICHEVER  *           
006100**  COMES FIRST - WO-2390                                      *  WO-2390 
006110     PERFORM 1205-LOAD-ONE-PB-RECORD                                      
006120         UNTIL WS-MORE-PRICEBOOK = "NO"                                   
006130         OR WS-PB-LOAD-ERROR = "YES".                                     
006140                                                                          
006150**  ONE ITERATION - COUNT, VALIDATE, READ AHEAD FOR NEXT TIME *           
006160 1205-LOAD-ONE-PB-RECORD.                                                 
006170**  RECORD NUMBER FOR THE LOAD-ERROR DISPLAY BELOW - COUNTS   *           
006180**  BLANK-SKU RECORDS TOO, SAME AS A MANUAL LINE COUNT WOULD  *           
006190     ADD 1 TO WS-PB-REC-NUM.                                              
006200     PERFORM 1210-VALIDATE-PB-RECORD.                                     
006210**  READ AHEAD FOR THE NEXT PASS THROUGH 1200S LOOP TEST       *          
006220     READ PRICEBOOK-FILE                                                  
006230         AT END                                                           
006240             MOVE "NO" TO WS-MORE-PRICEBOOK.                              
006250                                                                          
006260**  BLANK SKU = END-OF-DATA PADDING, SKIPPED SILENTLY.        *           
006270**  OTHERWISE THE UNIT PRICE MUST BE NUMERIC OR THE WHOLE     *           
006280**  LOAD IS ABORTED - A BAD PRICE WOULD POISON EVERY ESTIMATE *           
006290 1210-VALIDATE-PB-RECORD.                                                 
006300     IF PB-SKU = SPACES                                                   
006310         CONTINUE                                                         
006320     ELSE                                                                 
006330         IF PB-UNIT-PRICE NOT NUMERIC                                     
006340             DISPLAY "FENEST01 - PRICEBOOK LOAD ERROR - RECORD "          
006350                 WS-PB-REC-NUM " SKU " PB-SKU                             
006360                 " - UNIT PRICE MISSING OR NOT NUMERIC"                   
006370             MOVE "YES" TO WS-PB-LOAD-ERROR                               
006380         ELSE                                                             
006390             PERFORM 1220-STORE-PB-ENTRY.                                 
006400                                                                          
006410****************************************************************          
006420**  DUPLICATE SKU OVERWRITES THE EARLIER ENTRY - WO-2390      *   WO-2390 
006430**  LAST RECORD IN THE FILE WINS, SAME AS A RE-KEYED PRICE    *           
006440**  CORRECTION APPENDED TO THE BOTTOM OF THE PRICEBOOK FILE   *           
006450****************************************************************          
006460 1220-STORE-PB-ENTRY.                                                     
006470**  LINEAR SCAN FOR AN EXISTING ENTRY WITH THIS SKU - STOPS   *           
006480**  EARLY ON A MATCH, RUNS TO WS-PB-COUNT IF NONE FOUND       *           
006490     PERFORM VARYING WS-PB-SUB FROM 1 BY 1                                
006500         UNTIL WS-PB-SUB > WS-PB-COUNT                                    
006510         OR PBT-SKU(WS-PB-SUB) = PB-SKU                                   
006520             CONTINUE.                                                    
006530**  NO MATCH FOUND - APPEND A NEW ENTRY AT THE END OF THE     *           
006540**  TABLE, OTHERWISE WS-PB-SUB ALREADY POINTS AT THE MATCH    *           
006550     IF WS-PB-SUB > WS-PB-COUNT                                           
006560         ADD 1 TO WS-PB-COUNT                                             
006570         MOVE WS-PB-COUNT TO WS-PB-SUB.                                   
006580**  FIELD-BY-FIELD, NOT A GROUP MOVE - KEEPS THE ORDER         *          
006590**  OBVIOUS TO THE NEXT PROGRAMMER WHO TOUCHES THIS RECORD     *          
006600     MOVE PB-SKU          TO PBT-SKU(WS-PB-SUB).                          
006610     MOVE PB-DESCRIPTION  TO PBT-DESCRIPTION(WS-PB-SUB).                  
006620     MOVE PB-UNIT         TO PBT-UNIT(WS-PB-SUB).                         
006630     MOVE PB-UNIT-PRICE   TO PBT-UNIT-PRICE(WS-PB-SUB).                   
006640     MOVE PB-UNIT-COST    TO PBT-UNIT-COST(WS-PB-SUB).                    
006650     MOVE PB-CATEGORY     TO PBT-CATEGORY(WS-PB-SUB).                     
006660                                                                          
006670****************************************************************          
006680**  ONE PASS PER REQUEST - VALIDATE, BUILD BOM IF TYPE F,     *           
006690**  LOAD LINE ITEMS IF TYPE L, PRICE, WRITE OR REJECT         *           
006700**  ENTERED WITH THE CURRENT HEADER ALREADY IN THE BUFFER,    *           
006710**  LEFT WITH THE NEXT HEADER (OR EOF) IN THE BUFFER          *           
006720****************************************************************          
006730 2000-PROCESS-REQUESTS.                                                   
006740**  FRESH SWITCH AND LINE COUNT FOR EVERY REQUEST - WO-1142   *   WO-1142 
006750**  A STALE ERR-SW OF "YES" LEFT OVER FROM THE PRIOR REQUEST              
006760**  WOULD REJECT THIS ONE BEFORE IT EVER GOT A FAIR LOOK                  
006770     MOVE "NO" TO ERR-SW.                                                 
006780     MOVE 0 TO WS-LINE-COUNT.                                             
006790**  VALIDATE FIRST, PRICE SECOND - NOTHING BELOW THIS LINE                
006800**  TRUSTS THE HEADER UNTIL 2200 HAS SIGNED OFF ON IT                     
006810     PERFORM 2200-VALIDATE-REQUEST-HEADER THRU 2200-X.                    
006820                                                                          
006830**  TYPE F REQUESTS CARRY NO DETAIL RECORDS - THE LINE ITEMS  *           
006840**  COME FROM THE BOM EXPANSION INSTEAD - WO-2588             *   WO-2588 
006850     IF ERR-SW = "NO" AND WS-REQ-TYPE = "F"                               
006860         PERFORM 2300-BUILD-FENCE-BOM THRU 2300-X.                        
006870                                                                          
006880**  TYPE L READS ONE TYPE D RECORD PER LINE ITEM UNTIL THE    *           
006890**  NEXT HEADER OR EOF - TYPE F HAS NO DETAIL RECORDS TO      *           
006900**  CONSUME, SO IT JUST READS ITS OWN NEXT HEADER - WO-1142   *   WO-1142 
006910     IF WS-REQ-TYPE = "L"                                                 
006920         PERFORM 9100-READ-REQUEST-RECORD                                 
006930         PERFORM 2400-LOAD-LINE-ITEM-DETAIL                               
006940             UNTIL WS-MORE-REQUESTS = "NO"                                
006950                 OR NOT REQ-IS-DETAIL-LINE                                
006960     ELSE                                                                 
006970         PERFORM 9100-READ-REQUEST-RECORD.                                
006980                                                                          
006990**  HEADER-LEVEL REJECTION - NO BOM/LINE ITEMS WERE PRICED    *           
007000     IF ERR-SW = "YES"                                                    
007010         PERFORM 2800-REJECT-REQUEST                                      
007020         GO TO 2000-EXIT.                                                 
007030                                                                          
007040**  PRICE THE LINE ITEMS NOW THAT THEY ARE ALL ON HAND        *           
007050     PERFORM 2500-CALCULATE-ESTIMATE THRU 2500-X.                         
007060**  LINE-LEVEL REJECTION - BAD QUANTITY OR UNKNOWN SKU        *           
007070     IF ERR-SW = "YES"                                                    
007080         PERFORM 2800-REJECT-REQUEST                                      
007090         GO TO 2000-EXIT.                                                 
007100                                                                          
007110**  ACCEPTED - BREAKDOWN RECORD, PRINTED QUOTE, COUNTER       *           
007120     PERFORM 2600-WRITE-ESTIMATE-RECORD.                                  
007130     PERFORM 2700-RENDER-QUOTE.                                           
007140     ADD 1 TO WS-EST-ACCEPTED-CTR.                                        
007150                                                                          
007160 2000-EXIT.                                                               
007170     EXIT.                                                                
007180                                                                          
007190****************************************************************          
007200**  VALIDATES THE REQUEST TYPE CODE AND THE COMMON FIELDS     *           
007210**  SHARED BY BOTH REQUEST TYPES - WO-1602                    *   WO-1602 
007220****************************************************************          
007230 2200-VALIDATE-REQUEST-HEADER.                                            
007240**  THE CLASS TEST CATCHES ANYTHING OTHER THAN F OR L - A     *           
007250**  STRAY "D" HERE WOULD MEAN THE PRIOR REQUESTS DETAIL LINES *           
007260**  RAN PAST WHERE THEY SHOULD HAVE STOPPED                   *           
007270     MOVE REQ-TYPE TO WS-REQ-TYPE.                                        
007280     IF REQ-TYPE IS NOT VALID-REQUEST-TYPE                                
007290         MOVE T-ERR-MSG(6) TO WS-DYN-MSG                                  
007300         MOVE "YES" TO ERR-SW                                             
007310         GO TO 2200-X.                                                    
007320**  CUSTOMER/PROJECT ARE HELD PAST THE NEXT READ - SEE THE    *           
007330**  COMMENT ON WS-REQUEST-HOLD IN WORKING-STORAGE             *           
007340     MOVE RHL-CUSTOMER-NAME   TO WS-CUSTOMER-NAME.                        
007350     MOVE RHL-PROJECT-NAME    TO WS-PROJECT-NAME.                         
007360     MOVE RHL-LABOR-HOURS     TO WS-LABOR-HOURS.                          
007370     MOVE RHL-LABOR-RATE      TO WS-LABOR-RATE.                           
007380     MOVE RHL-MARGIN-PCT      TO WS-MARGIN-PCT.                           
007390**  ALL THREE NUMERIC FIELDS ARE CHECKED TOGETHER - ONE BAD   *           
007400**  FIELD IS ENOUGH TO REJECT THE WHOLE REQUEST - WO-1811     *   WO-1811 
007410     IF WS-LABOR-HOURS NOT NUMERIC                                        
007420         OR WS-LABOR-RATE NOT NUMERIC                                     
007430         OR WS-MARGIN-PCT NOT NUMERIC                                     
007440         MOVE T-ERR-MSG(1) TO WS-DYN-MSG                                  
007450         MOVE "YES" TO ERR-SW.                                            
007460                                                                          
007470 2200-X.                                                                  
007480     EXIT.                                                                
007490****************************************************************          
007500**  EXPANDS A TYPE F REQUEST INTO A BILL OF MATERIALS.  ONE   *           
007510**  PRICEBOOK ITEM PER CATEGORY, IN THE ORDER THE QUOTE       *           
007520**  LISTS THEM - WO-2588/2960                                 *   WO-2588 
007530****************************************************************          
007540 2300-BUILD-FENCE-BOM.                                                    
007550**  DEFAULT POST DENSITY WHEN THE SALES DESK LEAVES THE FIELD *           
007560**  BLANK OR ZERO ON THE INPUT FORM - ONE POST PER 12 FEET    *           
007570     MOVE RHF-FENCE-LENGTH-FT TO WS-FENCE-LENGTH-FT.                      
007580     MOVE RHF-POSTS-PER-FT    TO WS-POSTS-PER-FT.                         
007590     IF WS-POSTS-PER-FT = 0                                               
007600         MOVE 0.0833 TO WS-POSTS-PER-FT.                                  
007610     MOVE RHF-GATES TO WS-GATES-REQUESTED.                                
007620                                                                          
007630**  BOTH DIMENSIONS MUST BE POSITIVE BEFORE ANY BOM MATH RUNS *           
007640**  - A ZERO LENGTH OR DENSITY WOULD DIVIDE THE BOM BY ZERO   *           
007650     IF WS-FENCE-LENGTH-FT NOT > 0                                        
007660         MOVE T-ERR-MSG(4) TO WS-DYN-MSG                                  
007670         MOVE "YES" TO ERR-SW                                             
007680         GO TO 2300-X.                                                    
007690     IF WS-POSTS-PER-FT NOT > 0                                           
007700         MOVE T-ERR-MSG(5) TO WS-DYN-MSG                                  
007710         MOVE "YES" TO ERR-SW                                             
007720         GO TO 2300-X.                                                    
007730                                                                          
007740**  POSTS = MAX(2, CEILING(LENGTH X DENSITY)) - WO-2960       *   WO-2960 
007750     COMPUTE WS-CEIL-DECIMAL =                                            
007760         WS-FENCE-LENGTH-FT * WS-POSTS-PER-FT.                            
007770     PERFORM 9700-CEILING-COMPUTE.                                        
007780     IF WS-CEIL-RESULT < 2                                                
007790         MOVE 2 TO WS-CEIL-RESULT.                                        
007800     MOVE WS-CEIL-RESULT TO WS-POSTS-QTY.                                 
007810                                                                          
007820**  RAILS = MAX(0, (POSTS - 1) X 2), 2 PER SECTION             *          
007830     COMPUTE WS-SECTIONS-QTY = WS-POSTS-QTY - 1.                          
007840     COMPUTE WS-RAILS-QTY = WS-SECTIONS-QTY * 2.                          
007850     IF WS-RAILS-QTY < 0                                                  
007860         MOVE 0 TO WS-RAILS-QTY.                                          
007870                                                                          
007880**  PICKETS = CEILING(LENGTH X 2.0), ALL STYLES               *           
007890     COMPUTE WS-CEIL-DECIMAL = WS-FENCE-LENGTH-FT * 2.                    
007900     PERFORM 9700-CEILING-COMPUTE.                                        
007910     MOVE WS-CEIL-RESULT TO WS-PICKETS-QTY.                               
007920                                                                          
007930**  CONCRETE BAGS = CEILING(POSTS X 0.75)                     *           
007940     COMPUTE WS-CEIL-DECIMAL = WS-POSTS-QTY * 0.75.                       
007950     PERFORM 9700-CEILING-COMPUTE.                                        
007960     MOVE WS-CEIL-RESULT TO WS-CONCRETE-QTY.                              
007970                                                                          
007980**  FASTENER BOXES = MAX(1, CEILING(PICKETS / 200)) - WO-1378 *   WO-1378 
007990     COMPUTE WS-CEIL-DECIMAL = WS-PICKETS-QTY / 200.                      
008000     PERFORM 9700-CEILING-COMPUTE.                                        
008010     IF WS-CEIL-RESULT < 1                                                
008020         MOVE 1 TO WS-CEIL-RESULT.                                        
008030     MOVE WS-CEIL-RESULT TO WS-FASTENER-QTY.                              
008040                                                                          
008050**  GATES = MAX(0, REQUESTED) - REQUESTED IS UNSIGNED - WO-1142 * WO-1142 
008060     MOVE WS-GATES-REQUESTED TO WS-GATE-QTY.                              
008070                                                                          
008080**  POST, RAIL, PICKET, CONCRETE, FASTENER ARE REQUIRED - A   *           
008090**  MISSING CATEGORY REJECTS THE WHOLE REQUEST VIA 9610       *           
008100**  BC-CATEGORY(1) = "POST" - SEE BOM-CATEGORY-INFO ABOVE     *           
008110     MOVE BC-CATEGORY(1) TO WS-SEARCH-CATEGORY.                           
008120     PERFORM 9600-FIND-PRICEBOOK-CATEGORY.                                
008130**  9610 ALREADY LOADED WS-DYN-MSG IF THIS TESTS TRUE                     
008140     IF WS-CATEGORY-FOUND = "NO"                                          
008150         MOVE "YES" TO ERR-SW                                             
008160         GO TO 2300-X.                                                    
008170**  FOUND - APPEND THE POST LINE TO THE LINE-ITEM ARRAY                   
008180     ADD 1 TO WS-LINE-COUNT.                                              
008190     MOVE PBT-SKU(WS-PB-SUB)  TO LI-SKU(WS-LINE-COUNT).                   
008200     MOVE WS-POSTS-QTY        TO LI-QUANTITY(WS-LINE-COUNT).              
008210                                                                          
008220**  BC-CATEGORY(2) = "RAIL" - SAME FIND/REJECT/ADD PATTERN AS *           
008230**  THE POST BLOCK ABOVE, JUST A DIFFERENT CATEGORY AND QTY   *           
008240     MOVE BC-CATEGORY(2) TO WS-SEARCH-CATEGORY.                           
008250     PERFORM 9600-FIND-PRICEBOOK-CATEGORY.                                
008260**  MISSING RAIL STOCK IS JUST AS FATAL AS MISSING POST STOCK             
008270     IF WS-CATEGORY-FOUND = "NO"                                          
008280         MOVE "YES" TO ERR-SW                                             
008290         GO TO 2300-X.                                                    
008300     ADD 1 TO WS-LINE-COUNT.                                              
008310     MOVE PBT-SKU(WS-PB-SUB)  TO LI-SKU(WS-LINE-COUNT).                   
008320     MOVE WS-RAILS-QTY        TO LI-QUANTITY(WS-LINE-COUNT).              
008330                                                                          
008340**  BC-CATEGORY(3) = "PICKET" - SAME PATTERN AGAIN               *        
008350     MOVE BC-CATEGORY(3) TO WS-SEARCH-CATEGORY.                           
008360     PERFORM 9600-FIND-PRICEBOOK-CATEGORY.                                
008370**  PICKET COUNT CAME FROM THE CEILING COMPUTE EARLIER ABOVE              
008380     IF WS-CATEGORY-FOUND = "NO"                                          
008390         MOVE "YES" TO ERR-SW                                             
008400         GO TO 2300-X.                                                    
008410     ADD 1 TO WS-LINE-COUNT.                                              
008420     MOVE PBT-SKU(WS-PB-SUB)  TO LI-SKU(WS-LINE-COUNT).                   
008430     MOVE WS-PICKETS-QTY      TO LI-QUANTITY(WS-LINE-COUNT).              
008440                                                                          
008450**  BC-CATEGORY(4) = "CONCRETE" - BAGS, NOT LINEAR FEET, BUT  *           
008460**  THE LOOKUP/REJECT/ADD SHAPE DOES NOT CARE WHAT THE UNIT IS*           
008470     MOVE BC-CATEGORY(4) TO WS-SEARCH-CATEGORY.                           
008480     PERFORM 9600-FIND-PRICEBOOK-CATEGORY.                                
008490**  BAG COUNT IS ONE PER POST TIMES 0.75, CEILED ABOVE                    
008500     IF WS-CATEGORY-FOUND = "NO"                                          
008510         MOVE "YES" TO ERR-SW                                             
008520         GO TO 2300-X.                                                    
008530     ADD 1 TO WS-LINE-COUNT.                                              
008540     MOVE PBT-SKU(WS-PB-SUB)  TO LI-SKU(WS-LINE-COUNT).                   
008550     MOVE WS-CONCRETE-QTY     TO LI-QUANTITY(WS-LINE-COUNT).              
008560                                                                          
008570**  BC-CATEGORY(5) = "FASTENER" - WO-1378 - LAST OF THE FIVE  *   WO-1378 
008580**  REQUIRED CATEGORIES; GATE BELOW IS THE ONLY OPTIONAL ONE  *           
008590     MOVE BC-CATEGORY(5) TO WS-SEARCH-CATEGORY.                           
008600     PERFORM 9600-FIND-PRICEBOOK-CATEGORY.                                
008610**  ONE BOX PER 200 PICKETS, MINIMUM ONE BOX - SEE ABOVE                  
008620     IF WS-CATEGORY-FOUND = "NO"                                          
008630         MOVE "YES" TO ERR-SW                                             
008640         GO TO 2300-X.                                                    
008650     ADD 1 TO WS-LINE-COUNT.                                              
008660     MOVE PBT-SKU(WS-PB-SUB)  TO LI-SKU(WS-LINE-COUNT).                   
008670     MOVE WS-FASTENER-QTY     TO LI-QUANTITY(WS-LINE-COUNT).              
008680                                                                          
008690**  GATE IS OPTIONAL - OMITTED IF NOT STOCKED OR QTY ZERO     *           
008700**  WO-3570                                                    *  WO-3570 
008710     IF WS-GATE-QTY > 0                                                   
008720         MOVE BC-CATEGORY(6) TO WS-SEARCH-CATEGORY                        
008730         PERFORM 9600-FIND-PRICEBOOK-CATEGORY                             
008740         IF WS-CATEGORY-FOUND = "YES"                                     
008750             ADD 1 TO WS-LINE-COUNT                                       
008760             MOVE PBT-SKU(WS-PB-SUB) TO LI-SKU(WS-LINE-COUNT)             
008770             MOVE WS-GATE-QTY TO LI-QUANTITY(WS-LINE-COUNT).              
008780                                                                          
008790 2300-X.                                                                  
008800     EXIT.                                                                
008810                                                                          
008820**  ADDS ONE LINE ITEM FROM A TYPE D DETAIL RECORD - WO-1142  *   WO-1142 
008830**  THIS PARAGRAPH ALSO DOES THE NEXT READ, SO THE UNTIL      *           
008840**  TEST BACK IN 2000 SEES THE FOLLOWING RECORD EACH TIME     *           
008850 2400-LOAD-LINE-ITEM-DETAIL.                                              
008860**  ONCE THE HEADER HAS FAILED, STOP BUILDING THE LINE ITEM               
008870**  ARRAY - THERE IS NO POINT PRICING LINES FOR A REJECT                  
008880     IF ERR-SW = "NO"                                                     
008890         ADD 1 TO WS-LINE-COUNT                                           
008900         MOVE RDD-SKU       TO LI-SKU(WS-LINE-COUNT)                      
008910         MOVE RDD-QUANTITY  TO LI-QUANTITY(WS-LINE-COUNT).                
008920     PERFORM 9100-READ-REQUEST-RECORD.                                    
008930                                                                          
008940****************************************************************          
008950**  CORE PRICING MATH - PER LINE, MATERIALS, LABOR, MARGIN,   *           
008960**  GRAND TOTAL - WO-1811                                     *   WO-1811 
008970****************************************************************          
008980 2500-CALCULATE-ESTIMATE.                                                 
008990**  ZERO LINE ITEMS IS A REJECT, NOT JUST A ZERO-DOLLAR QUOTE *           
009000     MOVE 0 TO WS-MATERIALS-SUBTOTAL.                                     
009010     IF WS-LINE-COUNT = 0                                                 
009020         MOVE T-ERR-MSG(2) TO WS-DYN-MSG                                  
009030         MOVE "YES" TO ERR-SW                                             
009040         GO TO 2500-X.                                                    
009050                                                                          
009060**  PRICES EVERY LINE ITEM GATHERED BY 2300 OR 2400 - STOPS   *           
009070**  EARLY (VIA 2500-X) IF ANY LINE FAILS ITS OWN CHECKS       *           
009080     MOVE 1 TO WS-LINE-SUB.                                               
009090     PERFORM 2510-PRICE-LINE-ITEM                                         
009100         UNTIL WS-LINE-SUB > WS-LINE-COUNT.                               
009110                                                                          
009120**  LABOR, THEN SUBTOTAL, THEN MARGIN MARKUP, THEN TOTAL -    *           
009130**  ROUNDED ONLY WHERE THE ARITHMETIC COULD LEAVE A FRACTION  *           
009140**  OF A CENT - THE TWO ADDS NEED NO ROUNDED PHRASE           *           
009150     COMPUTE WS-LABOR-TOTAL ROUNDED =                                     
009160         WS-LABOR-HOURS * WS-LABOR-RATE.                                  
009170     COMPUTE WS-SUBTOTAL = WS-MATERIALS-SUBTOTAL + WS-LABOR-TOTAL.        
009180     COMPUTE WS-MARGIN-AMOUNT ROUNDED =                                   
009190         WS-SUBTOTAL * WS-MARGIN-PCT / 100.                               
009200     COMPUTE WS-TOTAL = WS-SUBTOTAL + WS-MARGIN-AMOUNT.                   
009210                                                                          
009220 2500-X.                                                                  
009230     EXIT.                                                                
009240                                                                          
009250**  ONE LINE ITEM - QUANTITY CHECK, SKU LOOKUP, EXTENSION,    *           
009260**  RUNNING SUBTOTAL, ADVANCE THE SUBSCRIPT FOR THE NEXT PASS *           
009270 2510-PRICE-LINE-ITEM.                                                    
009280     IF LI-QUANTITY(WS-LINE-SUB) NOT > 0                                  
009290         MOVE T-ERR-MSG(3) TO WS-DYN-MSG                                  
009300         MOVE "YES" TO ERR-SW                                             
009310         GO TO 2500-X.                                                    
009320**  SKU MUST BE IN THE PRICEBOOK - SEE 9500/9510 FOR THE      *           
009330**  NOT-FOUND MESSAGE TEXT                                    *           
009340     MOVE LI-SKU(WS-LINE-SUB) TO WS-SEARCH-SKU.                           
009350     PERFORM 9500-FIND-PRICEBOOK-ITEM.                                    
009360     IF WS-PB-FOUND = "NO"                                                
009370         MOVE "YES" TO ERR-SW                                             
009380         GO TO 2500-X.                                                    
009390**  DESCRIPTION/UNIT/PRICE COME FROM THE PRICEBOOK, NOT FROM  *           
009400**  THE REQUEST - THE REQUEST ONLY SUPPLIES THE SKU AND QTY   *           
009410     MOVE PBT-DESCRIPTION(WS-PB-SUB) TO                                   
009420         LI-DESCRIPTION(WS-LINE-SUB).                                     
009430     MOVE PBT-UNIT(WS-PB-SUB) TO LI-UNIT(WS-LINE-SUB).                    
009440     MOVE PBT-UNIT-PRICE(WS-PB-SUB) TO                                    
009450         LI-UNIT-PRICE(WS-LINE-SUB).                                      
009460**  QTY X UNIT PRICE, ROUNDED TO THE NEAREST CENT              *          
009470     COMPUTE LI-EXTENDED-PRICE(WS-LINE-SUB) ROUNDED =                     
009480         LI-QUANTITY(WS-LINE-SUB) * LI-UNIT-PRICE(WS-LINE-SUB).           
009490     ADD LI-EXTENDED-PRICE(WS-LINE-SUB)                                   
009500         TO WS-MATERIALS-SUBTOTAL.                                        
009510     ADD 1 TO WS-LINE-SUB.                                                
009520                                                                          
009530****************************************************************          
009540**  ONE BREAKDOWN RECORD PER ACCEPTED REQUEST - WO-1602/1811  *   WO-1602 
009550****************************************************************          
009560 2600-WRITE-ESTIMATE-RECORD.                                              
009570**  FIELD-BY-FIELD, SAME HABIT AS 1220 - THE BREAKDOWN LAYOUT             
009580**  FOLLOWS WS-BREAKDOWN FIELD FOR FIELD, IN THE SAME ORDER               
009590     MOVE WS-MATERIALS-SUBTOTAL  TO EST-MATERIALS-SUBTOTAL.               
009600     MOVE WS-LABOR-HOURS         TO EST-LABOR-HOURS.                      
009610     MOVE WS-LABOR-RATE          TO EST-LABOR-RATE.                       
009620     MOVE WS-LABOR-TOTAL         TO EST-LABOR-TOTAL.                      
009630     MOVE WS-SUBTOTAL            TO EST-SUBTOTAL.                         
009640     MOVE WS-MARGIN-PCT          TO EST-MARGIN-PCT.                       
009650     MOVE WS-MARGIN-AMOUNT       TO EST-MARGIN-AMOUNT.                    
009660     MOVE WS-TOTAL               TO EST-TOTAL.                            
009670**  ONE BREAKDOWN PER ACCEPTED REQUEST - NEVER REWRITTEN                  
009680     WRITE EST-RECORD.                                                    
009690****************************************************************          
009700**  FORMATS THE PRINTED QUOTE - HEADER, LINE ITEMS, TOTALS -  *           
009710**  ONE SELF-CONTAINED BLOCK PER REQUEST - WO-2015            *   WO-2015 
009720**  THIS IS NOT A PAGINATED CONTROL-BREAK REPORT LIKE THE     *           
009730**  OLD POP-DEPOSIT RUNS - EACH REQUEST GETS ITS OWN TITLE,   *           
009740**  RULE AND TOTALS, WHETHER IT IS THE FIRST OR THE FIFTIETH  *           
009750****************************************************************          
009760 2700-RENDER-QUOTE.                                                       
009770**  TITLE AND RULE LINES OPEN EVERY QUOTE BLOCK                           
009780     WRITE QL-LINE FROM QUOTE-TITLE-LINE AFTER ADVANCING 1 LINE.          
009790     WRITE QL-LINE FROM QUOTE-RULE-LINE AFTER ADVANCING 1 LINE.           
009800**  CUSTOMER AND PROJECT LINES ARE OPTIONAL ON A TYPE D                   
009810**  REQUEST - PRINT ONLY WHEN THE CALLER ACTUALLY GAVE US ONE             
009820     IF WS-CUSTOMER-NAME NOT = SPACES                                     
009830         MOVE WS-CUSTOMER-NAME TO O-QL-CUSTOMER                           
009840         WRITE QL-LINE FROM QUOTE-CUSTOMER-LINE                           
009850             AFTER ADVANCING 1 LINE.                                      
009860     IF WS-PROJECT-NAME NOT = SPACES                                      
009870         MOVE WS-PROJECT-NAME TO O-QL-PROJECT                             
009880         WRITE QL-LINE FROM QUOTE-PROJECT-LINE                            
009890             AFTER ADVANCING 1 LINE.                                      
009900     WRITE QL-LINE FROM QUOTE-BLANK-LINE AFTER ADVANCING 1 LINE.          
009910                                                                          
009920**  LINE ITEMS SECTION - ONE DETAIL LINE PER WS-LINE-ITEM,    *           
009930**  PLUS A FOLLOW-ON DESCRIPTION LINE WHEN ONE WAS SUPPLIED   *           
009940     MOVE "LINE ITEMS" TO O-QL-SECTION-TITLE.                             
009950     WRITE QL-LINE FROM QUOTE-SECTION-HEADING                             
009960         AFTER ADVANCING 1 LINE.                                          
009970     WRITE QL-LINE FROM QUOTE-SECTION-RULE AFTER ADVANCING 1 LINE.        
009980**  OUT-OF-LINE PERFORM VARYING - SHOP HABIT FOR A MULTI-LINE             
009990**  LOOP BODY, SAME AS THE PRICEBOOK LOAD LOOP ABOVE IT                   
010000     PERFORM 2710-QUOTE-LINE-ITEM-DETAIL                                  
010010         VARYING WS-LINE-SUB FROM 1 BY 1                                  
010020             UNTIL WS-LINE-SUB > WS-LINE-COUNT.                           
010030                                                                          
010040**  TOTALS SECTION - MATERIALS, LABOR, SUBTOTAL, MARGIN, TOTAL            
010050     WRITE QL-LINE FROM QUOTE-BLANK-LINE AFTER ADVANCING 1 LINE.          
010060     MOVE "TOTALS" TO O-QL-SECTION-TITLE.                                 
010070     WRITE QL-LINE FROM QUOTE-SECTION-HEADING                             
010080         AFTER ADVANCING 1 LINE.                                          
010090     WRITE QL-LINE FROM QUOTE-SECTION-RULE AFTER ADVANCING 1 LINE.        
010100     PERFORM 2720-QUOTE-TOTALS-BLOCK.                                     
010110                                                                          
010120**  CLOSING LINE MARKS THE END OF THIS REQUESTS QUOTE BLOCK               
010130     WRITE QL-LINE FROM QUOTE-BLANK-LINE AFTER ADVANCING 1 LINE.          
010140     WRITE QL-LINE FROM QUOTE-CLOSING-LINE AFTER ADVANCING 1 LINE.        
010150                                                                          
010160****************************************************************          
010170**  ONE PASS OF THE LINE-ITEM LOOP - SKU/QTY/UNIT/PRICE/EXT   *           
010180**  PLUS THE OPTIONAL DESCRIPTION LINE RIGHT UNDERNEATH IT    *           
010190**  WO-4021 TOUCHED THE QTY/EXTENDED MOVES - SEE THE PIC      *   WO-4021 
010200**  WIDENING NOTE ON QUOTE-LINE-ITEM-DETAIL ITSELF             *          
010210****************************************************************          
010220 2710-QUOTE-LINE-ITEM-DETAIL.                                             
010230     MOVE LI-SKU(WS-LINE-SUB)         TO O-QL-SKU.                        
010240     MOVE LI-QUANTITY(WS-LINE-SUB)    TO O-QL-QUANTITY.                   
010250     MOVE LI-UNIT(WS-LINE-SUB)        TO O-QL-UNIT.                       
010260     MOVE LI-UNIT-PRICE(WS-LINE-SUB)  TO O-QL-UNIT-PRICE.                 
010270     MOVE LI-EXTENDED-PRICE(WS-LINE-SUB) TO O-QL-EXTENDED.                
010280     WRITE QL-LINE FROM QUOTE-LINE-ITEM-DETAIL                            
010290         AFTER ADVANCING 1 LINE.                                          
010300**  DESCRIPTION LINE IS A NICE-TO-HAVE, NOT EVERY SKU CARRIES             
010310**  ONE - SKIP THE EXTRA LINE WHEN THERE IS NOTHING TO SAY                
010320     IF LI-DESCRIPTION(WS-LINE-SUB) NOT = SPACES                          
010330         MOVE LI-DESCRIPTION(WS-LINE-SUB) TO O-QL-DESCRIPTION             
010340         WRITE QL-LINE FROM QUOTE-DESCRIPTION-LINE                        
010350             AFTER ADVANCING 1 LINE.                                      
010360                                                                          
010370****************************************************************          
010380**  FIVE TOTALS LINES IN THE FIXED ORDER REPORTS CALLS FOR -  *           
010390**  MATERIALS, LABOR, SUBTOTAL, MARGIN, GRAND TOTAL           *           
010400**  WO-4033 - EVERY ONE OF THESE FIVE OUTPUT FIELDS IS A      *   WO-4033 
010410**  PIC ZZZZZZ9.99 EDIT OF A PIC S9(7)V99 WORK FIELD - DO NOT *           
010420**  WIDEN ONE WITHOUT RECHECKING THE QUOTE LINE STILL TOTALS  *           
010430**  80 BYTES; THAT IS HOW THIS PARAGRAPH GOT INTO TROUBLE     *           
010440**  THE FIRST TIME                                            *           
010450****************************************************************          
010460 2720-QUOTE-TOTALS-BLOCK.                                                 
010470**  MATERIALS LINE - THE RUNNING SUM 2510 BUILT ONE LINE                  
010480**  ITEM AT A TIME                                                        
010490     MOVE WS-MATERIALS-SUBTOTAL TO O-QL-MATERIALS.                        
010500     WRITE QL-LINE FROM QUOTE-MATERIALS-LINE                              
010510         AFTER ADVANCING 1 LINE.                                          
010520**  LABOR LINE - HOURS AND RATE ARE ECHOED FROM THE REQUEST,              
010530**  THE TOTAL IS WHAT 2500 COMPUTED ROUNDED FROM THEM                     
010540     MOVE WS-LABOR-HOURS   TO O-QL-LABOR-HRS.                             
010550     MOVE WS-LABOR-RATE    TO O-QL-LABOR-RATE.                            
010560     MOVE WS-LABOR-TOTAL   TO O-QL-LABOR-TOTAL.                           
010570     WRITE QL-LINE FROM QUOTE-LABOR-LINE AFTER ADVANCING 1 LINE.          
010580**  SUBTOTAL LINE - MATERIALS PLUS LABOR, BEFORE MARGIN                   
010590     MOVE WS-SUBTOTAL TO O-QL-SUBTOTAL.                                   
010600     WRITE QL-LINE FROM QUOTE-SUBTOTAL-LINE                               
010610         AFTER ADVANCING 1 LINE.                                          
010620**  MARGIN LINE - BOTH THE PERCENT AND THE DOLLAR AMOUNT IT               
010630**  WORKS OUT TO, SIDE BY SIDE ON ONE LINE                                
010640     MOVE WS-MARGIN-PCT     TO O-QL-MARGIN-PCT.                           
010650     MOVE WS-MARGIN-AMOUNT  TO O-QL-MARGIN-AMT.                           
010660     WRITE QL-LINE FROM QUOTE-MARGIN-LINE AFTER ADVANCING 1 LINE.         
010670**  GRAND TOTAL LINE - LAST DOLLAR FIGURE ON THE QUOTE AND THE            
010680**  SAME FIGURE THAT LANDS IN EST-TOTAL VIA 2600                          
010690     MOVE WS-TOTAL TO O-QL-GRAND-TOTAL.                                   
010700     WRITE QL-LINE FROM QUOTE-TOTAL-FINAL-LINE                            
010710         AFTER ADVANCING 1 LINE.                                          
010720                                                                          
010730****************************************************************          
010740**  REJECTS THE CURRENT REQUEST - LOGS CUSTOMER AND MESSAGE   *           
010750**  WO-3102/2244 - WS-DYN-MSG CARRIES WHATEVER THE FAILING    *   WO-3102 
010760**  VALIDATION OR LOOKUP PARAGRAPH LEFT IN IT; NO QUOTE IS     *          
010770**  EVER WRITTEN FOR A REJECTED REQUEST, ONLY THIS ERROR LINE *           
010780****************************************************************          
010790 2800-REJECT-REQUEST.                                                     
010800     MOVE WS-REQ-TYPE       TO O-ERR-REQ-TYPE.                            
010810     MOVE WS-CUSTOMER-NAME  TO O-ERR-CUSTOMER.                            
010820     MOVE WS-DYN-MSG        TO O-ERR-MESSAGE.                             
010830     WRITE EL-LINE FROM ERROR-LOG-LINE                                    
010840         AFTER ADVANCING 1 LINE.                                          
010850     ADD 1 TO WS-EST-REJECTED-CTR.                                        
010860                                                                          
010870****************************************************************          
010880**  END OF RUN - CLOSE ALL FIVE FILES IN SELECT ORDER AND     *           
010890**  DISPLAY THE ACCEPTED/REJECTED COUNTS FOR THE OPERATOR     *           
010900****************************************************************          
010910 3000-CLOSING.                                                            
010920     CLOSE PRICEBOOK-FILE.                                                
010930     CLOSE REQUEST-FILE.                                                  
010940     CLOSE ESTIMATE-FILE.                                                 
010950     CLOSE QUOTE-FILE.                                                    
010960     CLOSE ERROR-FILE.                                                    
010970**  TALLIES GO TO THE CONSOLE, NOT TO A PRINT FILE - OPERATOR             
010980**  READS THESE OFF THE JOB LOG, SAME AS EVERY OTHER FENEST               
010990**  FAMILY RUN IN THIS SHOP                                               
011000     DISPLAY "FENEST01 - REQUESTS ACCEPTED: " WS-EST-ACCEPTED-CTR.        
011010     DISPLAY "FENEST01 - REQUESTS REJECTED: " WS-EST-REJECTED-CTR.        
011020                                                                          
011030**  SHARED READ, HEADER OR DETAIL - FLAG ONLY SET AT EOF -    *           
011040**  CALLED FROM 2000-PROCESS-REQUESTS FOR THE NEXT HEADER AND *           
011050**  FROM 2400-LOAD-LINE-ITEM-DETAIL FOR EACH TYPE D LINE      *           
011060 9100-READ-REQUEST-RECORD.                                                
011070     READ REQUEST-FILE                                                    
011080         AT END                                                           
011090             MOVE "NO" TO WS-MORE-REQUESTS.                               
011100                                                                          
011110****************************************************************          
011120**  KEYED LOOKUP BY SKU - USED FOR EVERY LINE ITEM, WHETHER   *           
011130**  FROM A TYPE D RECORD OR FROM THE FENCE BOM EXPANSION      *           
011140**  LINEAR SCAN OF PB-TABLE-AREA, SAME TECHNIQUE COBLSC06     *           
011150**  USES FOR ITS STATE-DEPOSIT TABLE - TABLE IS SMALL ENOUGH  *           
011160**  (500 ENTRIES) THAT A BINARY SEARCH BUYS NOTHING HERE      *           
011170****************************************************************          
011180 9500-FIND-PRICEBOOK-ITEM.                                                
011190     MOVE "NO" TO WS-PB-FOUND.                                            
011200     PERFORM VARYING WS-PB-SUB FROM 1 BY 1                                
011210         UNTIL WS-PB-SUB > WS-PB-COUNT                                    
011220         OR PBT-SKU(WS-PB-SUB) = WS-SEARCH-SKU                            
011230             CONTINUE.                                                    
011240     IF WS-PB-SUB <= WS-PB-COUNT                                          
011250         MOVE "YES" TO WS-PB-FOUND                                        
011260     ELSE                                                                 
011270         PERFORM 9510-PB-NOT-FOUND-MSG.                                   
011280                                                                          
011290**  BUILDS THE NOT-FOUND MESSAGE TEXT FOR WS-DYN-MSG BEFORE   *           
011300**  2800-REJECT-REQUEST EVER SEES IT                                      
011310 9510-PB-NOT-FOUND-MSG.                                                   
011320     STRING "SKU NOT FOUND IN PRICEBOOK: " DELIMITED BY SIZE              
011330         WS-SEARCH-SKU DELIMITED BY SPACE                                 
011340         INTO WS-DYN-MSG.                                                 
011350                                                                          
011360****************************************************************          
011370**  KEYED LOOKUP BY CATEGORY - FIRST MATCH WINS - WO-2588     *   WO-2588 
011380**  SAME SCAN SHAPE AS 9500 ABOVE, JUST KEYED ON PBT-CATEGORY *           
011390**  INSTEAD OF PBT-SKU - USED ONLY BY 2300-BUILD-FENCE-BOM    *           
011400****************************************************************          
011410 9600-FIND-PRICEBOOK-CATEGORY.                                            
011420     MOVE "NO" TO WS-CATEGORY-FOUND.                                      
011430     PERFORM VARYING WS-PB-SUB FROM 1 BY 1                                
011440         UNTIL WS-PB-SUB > WS-PB-COUNT                                    
011450         OR PBT-CATEGORY(WS-PB-SUB) = WS-SEARCH-CATEGORY                  
011460             CONTINUE.                                                    
011470     IF WS-PB-SUB <= WS-PB-COUNT                                          
011480         MOVE "YES" TO WS-CATEGORY-FOUND                                  
011490     ELSE                                                                 
011500         PERFORM 9610-PB-CATEGORY-NOT-FND-MSG.                            
011510                                                                          
011520**  WO-3955 - NAMES THE MISSING CATEGORY FOR THE ESTIMATING   *   WO-3955 
011530**  DESK, SAME AS 9510 DOES FOR A MISSING SKU - THE QUOTES    *           
011540**  AROUND THE CATEGORY NAME MATCH THE WORDING REQUESTED BY   *           
011550**  THE ESTIMATING DESK WHEN THIS PARAGRAPH WAS WRITTEN       *           
011560 9610-PB-CATEGORY-NOT-FND-MSG.                                            
011570     STRING "NO PRICEBOOK ITEM WITH CATEGORY=" DELIMITED BY SIZE          
011580         "'" DELIMITED BY SIZE                                            
011590         WS-SEARCH-CATEGORY DELIMITED BY SPACE                            
011600         "'" DELIMITED BY SIZE                                            
011610         INTO WS-DYN-MSG.                                                 
011620                                                                          
011630****************************************************************          
011640**  MANUAL CEILING - TRUNCATE VIA MOVE, BUMP IF A REMAINDER   *           
011650**  IS LEFT OVER.  NO INTRINSIC FUNCTION USED FOR THIS - THIS *           
011660**  SHOPS COMPILER GENERATION DOES NOT CARRY THEM, SAME AS    *           
011670**  WHY COBLSC06 HAND-RAILS ITS OWN ROUNDING IN THE DEPOSIT   *           
011680**  CALCULATION.  SHARED BY EVERY BOM QUANTITY IN 2300 -      *           
011690**  POSTS, PICKETS, CONCRETE BAGS, FASTENER BOXES             *           
011700****************************************************************          
011710 9700-CEILING-COMPUTE.                                                    
011720**  MOVE TO AN UNSIGNED INTEGER TRUNCATES, IT DOES NOT ROUND              
011730     MOVE WS-CEIL-DECIMAL TO WS-CEIL-WHOLE.                               
011740**  WHAT THE TRUNCATION THREW AWAY - ZERO MEANS IT DIVIDED EVEN           
011750     COMPUTE WS-CEIL-REMAINDER = WS-CEIL-DECIMAL - WS-CEIL-WHOLE.         
011760**  STARTING ANSWER IS THE TRUNCATED WHOLE NUMBER                         
011770     MOVE WS-CEIL-WHOLE TO WS-CEIL-RESULT.                                
011780**  ANY LEFTOVER FRACTION BUMPS THE ANSWER UP BY ONE - THAT IS            
011790**  WHAT MAKES THIS A CEILING INSTEAD OF A TRUNCATION                     
011800     IF WS-CEIL-REMAINDER > 0                                             
011810         ADD 1 TO WS-CEIL-RESULT.                                         
